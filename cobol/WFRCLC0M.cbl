000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID.       WFRCLC0M.
000400 AUTHOR.           R H WIEBE.
000500 INSTALLATION.     AG FORST- UND KATASTROPHENSCHUTZ - RZ LEITSTELLE.
000600 DATE-WRITTEN.     1994-06-02.
000700 DATE-COMPILED.
000800 SECURITY.         NUR FUER DEN INTERNEN GEBRAUCH DER LEITSTELLE.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2004-03-02
001200* Letzte Version   :: A.04.00
001300* Kurzbeschreibung :: Kennzahlen-Engine (metrics) - EFW/CFL je
001400*                     Stunde, NRD je Nachtstunde, Tagesabschluss
001500*                     mit kumulierten Werten, Streaks und
001600*                     Risikomultiplikator.
001700* Auftrag          :: WFRNEW-1 WFRNEW-5 WFRNEW-9 WFRNEW-14 WFRNEW-25
001800*                     12345678901234567
001900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400*A.00.00|1994-06-02| rhw | Neuerstellung - Funktion H: EFW und    *
002500*       |          |     | CFL-Stunde, Tagesakkumulator fuer      *
002600*       |          |     | WFRNEW-1                               *
002700*-------|----------|-----|---------------------------------------*
002800*A.01.00|1995-09-11| rhw | Funktion N: NRD-Nachtstunde ergaenzt   *
002900*       |          |     | fuer WFRNEW-5                          *
003000*-------|----------|-----|---------------------------------------*
003100*A.02.00|1996-02-20| rhw | Funktion D: Tagesabschluss mit         *
003200*       |          |     | kumulierten Werten, Flags, Streaks und *
003300*       |          |     | Risikomultiplikator fuer WFRNEW-9      *
003400*-------|----------|-----|---------------------------------------*
003500*A.03.00|1998-11-09| jkt | Y2K - Pruefprotokoll, keine Aenderung  *
003600*       |          |     | an der Rechenlogik noetig WFRNEW-14    *
003700*-------|----------|-----|---------------------------------------*
003800*A.04.00|2004-03-02| mtw | Jahr-2000-Revision der Rechenlogik im  *
003900*       |          |     | Rahmen WFRNEW-25 bestaetigt, Rundung   *
004000*       |          |     | und Schwellwerte unveraendert korrekt  *
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* Wird von WFRMAIN0 pro Stunde (Funktion H fuer CFL, Funktion N
004600* fuer NRD) und einmal pro Tag (Funktion D) aufgerufen.  Die
004700* Tagesdaten werden im Feld CLC-DAY-ENTRY transportiert, das
004800* byteweise mit einem Eintrag der Tagestabelle WFR-DAY-ENTRY
004900* (COPY WFRDAYC im Hauptprogramm) uebereinstimmt.
005000*   Funktion H - EFW = Temp + 0,5*Wind - 0,2*RH, CFL-Stunde =
005100*                MAX(EFW - 20,00; 0), Zuschlag zu CLC-CFL
005200*   Funktion N - NRD-Stunde = 1 wenn RH < 60,00 ODER Wind > 5,00,
005300*                Zuschlag zu CLC-NRD (nur fuer Nachtstunden, vom
005400*                Hauptprogramm bereits vorselektiert)
005500*   Funktion D - kumulierte CFL/NRD (Vortageswert aus CLC-PRIOR
005600*                plus Tageswert), Flags HIFIRE/POORREC/COMPND,
005700*                Streak-Zaehler (Vortageswert + 1 bzw. auf Null
005800*                zurueckgesetzt) und Risikomultiplikator
005900*
006000******************************************************************
006100 
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     C01 IS TOP-OF-FORM
006800     CLASS WFR-NUMERIC IS "0123456789".
006900 
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200 
007300 DATA DIVISION.
007400 FILE SECTION.
007500 
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Felder mit konstantem Inhalt: Praefix K
007900*--------------------------------------------------------------------*
008000 01          KONSTANTE-FELDER.
008100     05      K-MODUL             PIC X(08)          VALUE "WFRCLC0M".
008200     05      K-VERSION           PIC X(08)          VALUE "A.04.00 ".
008300     05      K-BASE-FIRE         PIC S9(03)V99      VALUE 20.00.
008400*               ---> Basiswert der Feuerlast (baseline_fire)
008500     05      K-NIGHT-LIMITS.
008600             10  K-NIGHT-RH      PIC 9(03)V99       VALUE 60.00.
008700             10  K-NIGHT-WIND    PIC 9(03)V99       VALUE 5.00.
008800     05      K-NIGHT-LIMITS-R REDEFINES K-NIGHT-LIMITS.
008900             10  K-NIGHT-LIMITS-X PIC X(10).
009000     05      K-DAY-LIMITS.
009100             10  K-HIFIRE-THRESH  PIC S9(05)V99     VALUE 40.00.
009200             10  K-POORREC-THRESH PIC 9(02)         VALUE 4.
009300     05      K-DAY-LIMITS-R REDEFINES K-DAY-LIMITS.
009400             10  K-DAY-LIMITS-X  PIC X(09).
009500     05      K-CFL-DIVISOR       PIC 9(02)V99       VALUE 60.00.
009600     05      K-NRD-DIVISOR       PIC 9(01)V99       VALUE 4.00.
009700     05      K-STREAK-WEIGHT     PIC 9(01)V99       VALUE 0.50.
009800     05      K-RISK-BASE         PIC 9(01)V99       VALUE 1.00.
009900     05      FILLER              PIC X(01).
010000 
010100*----------------------------------------------------------------*
010200* Conditional-Felder
010300*----------------------------------------------------------------*
010400 01          SCHALTER.
010500     05      PRG-STATUS          PIC 9              VALUE ZERO.
010600          88 PRG-OK                                 VALUE ZERO.
010700          88 PRG-ABBRUCH                             VALUE 1.
010800     05      FILLER              PIC X(01).
010900 
011000*--------------------------------------------------------------------*
011100* weitere Arbeitsfelder
011200*--------------------------------------------------------------------*
011300 01          WORK-FELDER.
011400     05      W-EFW               PIC S9(04)V99      VALUE ZERO.
011500     05      W-CFL-HOUR          PIC S9(05)V99      VALUE ZERO.
011600     05      W-NRD-HOUR          PIC 9(01)          VALUE ZERO.
011700     05      FILLER              PIC X(01).
011800 
011900 LINKAGE SECTION.
012000*-->    Uebergabe aus Hauptprogramm WFRMAIN0
012100 01     LINK-REC.
012200    05  LINK-FUNCTION            PIC X(01).
012300*               H = Stunde CFL fortschreiben
012400*               N = Stunde NRD fortschreiben (nur Nachtfenster)
012500*               D = Tagesabschluss
012600    05  LINK-HOURLY-DATA.
012700        10  LINK-OBS-HOUR        PIC 9(02).
012800        10  LINK-TEMP-C          PIC S9(03)V99.
012900        10  LINK-RH              PIC 9(03)V99.
013000        10  LINK-WIND-MS         PIC 9(03)V99.
013100    05  LINK-DAY-ENTRY           PIC X(48).
013200    05  LINK-DAY-ENTRY-R REDEFINES LINK-DAY-ENTRY.
013300        10  LINK-DATE            PIC 9(08).
013400        10  LINK-USED-SW         PIC X(01).
013500            88  LINK-USED                           VALUE "Y".
013600        10  LINK-CFL             PIC S9(05)V99.
013700        10  LINK-CFL-CUM         PIC S9(07)V99.
013800        10  LINK-NRD             PIC 9(02).
013900        10  LINK-NRD-CUM         PIC 9(04).
014000        10  LINK-HIFIRE-SW       PIC X(01).
014100            88  LINK-HIFIRE                         VALUE "Y".
014200        10  LINK-POORREC-SW      PIC X(01).
014300            88  LINK-POORREC                        VALUE "Y".
014400        10  LINK-COMPND-SW       PIC X(01).
014500            88  LINK-COMPND                         VALUE "Y".
014600        10  LINK-STRK-HIFIRE     PIC 9(03).
014700        10  LINK-STRK-POORREC    PIC 9(03).
014800        10  LINK-STRK-COMPND     PIC 9(03).
014900        10  LINK-RISK-MULT       PIC S9(03)V99.
015000    05  LINK-PRIOR.
015100        10  LINK-PRIOR-CFL-CUM   PIC S9(07)V99.
015200        10  LINK-PRIOR-NRD-CUM   PIC 9(04).
015300        10  LINK-PRIOR-STRK-HIFIRE  PIC 9(03).
015400        10  LINK-PRIOR-STRK-POORREC PIC 9(03).
015500        10  LINK-PRIOR-STRK-COMPND  PIC 9(03).
015600    05  FILLER                  PIC X(01).
015700 
015800 PROCEDURE DIVISION USING LINK-REC.
015900******************************************************************
016000* Steuerung - Funktion aus dem Hauptprogramm auswerten
016100******************************************************************
016200 A100-STEUERUNG.
016300     IF  SHOW-VERSION
016400         DISPLAY K-MODUL " VERSION: " K-VERSION
016500         EXIT PROGRAM
016600     END-IF
016700 
016800     EVALUATE LINK-FUNCTION
016900         WHEN "H"
017000             PERFORM 1000-HOURLY-CFL-I  THRU 1000-HOURLY-CFL-F
017100         WHEN "N"
017200             PERFORM 2000-HOURLY-NRD-I  THRU 2000-HOURLY-NRD-F
017300         WHEN "D"
017400             PERFORM 3000-DAILY-ROLLUP-I THRU 3000-DAILY-ROLLUP-F
017500         WHEN OTHER
017600             CONTINUE
017700     END-EVALUATE
017800 
017900     EXIT PROGRAM
018000     .
018100 
018200******************************************************************
018300* Funktion H - EFW und CFL-Stunde berechnen, auf CLC-CFL addieren
018400******************************************************************
018500 1000-HOURLY-CFL-I.
018600     COMPUTE W-EFW ROUNDED =
018700             LINK-TEMP-C + (0.5 * LINK-WIND-MS) - (0.2 * LINK-RH)
018800 
018900     IF  W-EFW > K-BASE-FIRE
019000         COMPUTE W-CFL-HOUR ROUNDED = W-EFW - K-BASE-FIRE
019100     ELSE
019200         MOVE ZERO TO W-CFL-HOUR
019300     END-IF
019400 
019500     ADD W-CFL-HOUR TO LINK-CFL
019600     .
019700 1000-HOURLY-CFL-F.
019800     EXIT.
019900 
020000******************************************************************
020100* Funktion N - NRD-Nachtstunde pruefen (Aufrufer hat bereits
020200* festgestellt, dass die Stunde im Nachtfenster liegt), auf
020300* CLC-NRD addieren
020400******************************************************************
020500 2000-HOURLY-NRD-I.
020600     MOVE ZERO TO W-NRD-HOUR
020700 
020800     IF  LINK-RH < K-NIGHT-RH OR LINK-WIND-MS > K-NIGHT-WIND
020900         MOVE 1 TO W-NRD-HOUR
021000     END-IF
021100 
021200     ADD W-NRD-HOUR TO LINK-NRD
021300     .
021400 2000-HOURLY-NRD-F.
021500     EXIT.
021600 
021700******************************************************************
021800* Funktion D - Tagesabschluss: kumulierte CFL/NRD fortschreiben,
021900* Flags HIFIRE/POORREC/COMPND setzen, Streak-Zaehler fortschreiben
022000* und Risikomultiplikator berechnen
022100******************************************************************
022200 3000-DAILY-ROLLUP-I.
022300     COMPUTE LINK-CFL-CUM = LINK-PRIOR-CFL-CUM + LINK-CFL
022400     COMPUTE LINK-NRD-CUM = LINK-PRIOR-NRD-CUM + LINK-NRD
022500 
022600     IF  LINK-CFL > K-HIFIRE-THRESH
022700         MOVE "Y" TO LINK-HIFIRE-SW
022800     ELSE
022900         MOVE "N" TO LINK-HIFIRE-SW
023000     END-IF
023100 
023200     IF  LINK-NRD > K-POORREC-THRESH
023300         MOVE "Y" TO LINK-POORREC-SW
023400     ELSE
023500         MOVE "N" TO LINK-POORREC-SW
023600     END-IF
023700 
023800     IF  LINK-HIFIRE AND LINK-POORREC
023900         MOVE "Y" TO LINK-COMPND-SW
024000     ELSE
024100         MOVE "N" TO LINK-COMPND-SW
024200     END-IF
024300 
024400     IF  LINK-HIFIRE
024500         COMPUTE LINK-STRK-HIFIRE = LINK-PRIOR-STRK-HIFIRE + 1
024600     ELSE
024700         MOVE ZERO TO LINK-STRK-HIFIRE
024800     END-IF
024900 
025000     IF  LINK-POORREC
025100         COMPUTE LINK-STRK-POORREC = LINK-PRIOR-STRK-POORREC + 1
025200     ELSE
025300         MOVE ZERO TO LINK-STRK-POORREC
025400     END-IF
025500 
025600     IF  LINK-COMPND
025700         COMPUTE LINK-STRK-COMPND = LINK-PRIOR-STRK-COMPND + 1
025800     ELSE
025900         MOVE ZERO TO LINK-STRK-COMPND
026000     END-IF
026100 
026200     COMPUTE LINK-RISK-MULT ROUNDED =
026300             K-RISK-BASE + (LINK-CFL / K-CFL-DIVISOR)
026400             + (LINK-NRD / K-NRD-DIVISOR)
026500             + (LINK-STRK-COMPND * K-STREAK-WEIGHT)
026600     .
026700 3000-DAILY-ROLLUP-F.
026800     EXIT.
