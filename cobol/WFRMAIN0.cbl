000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID.       WFRMAIN0.
000400 AUTHOR.           R H WIEBE.
000500 INSTALLATION.     AG FORST- UND KATASTROPHENSCHUTZ - RZ LEITSTELLE.
000600 DATE-WRITTEN.     1994-06-02.
000700 DATE-COMPILED.
000800 SECURITY.         NUR FUER DEN INTERNEN GEBRAUCH DER LEITSTELLE.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2003-05-19
001200* Letzte Version   :: A.04.00
001300* Kurzbeschreibung :: Hauptlauf Wildfire Compound-Risk: liest
001400*                     HOURLY-IN, ermittelt Tageskennzahlen
001500*                     (CFL/NRD), klassifiziert Risikostatus,
001600*                     schreibt DAILY-OUT und druckt SUMMARY.
001700* Auftrag          :: WFRNEW-1 WFRNEW-5 WFRNEW-9 WFRNEW-14
001800*                     WFRNEW-22
001900*                     12345678901234567
002000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum    | von | Kommentar                             *
002400*-------|----------|-----|---------------------------------------*
002500*A.00.00|1994-06-02| rhw | Neuerstellung - Stundenlauf mit CFL    *
002600*       |          |     | und Tagesfortschreibung fuer WFRNEW-1  *
002700*-------|----------|-----|---------------------------------------*
002800*A.01.00|1995-09-11| rhw | NRD-Nachtfenster (20-08 Uhr) und       *
002900*       |          |     | Zuordnung auf Vortag ergaenzt          *
003000*       |          |     | fuer WFRNEW-5                          *
003100*-------|----------|-----|---------------------------------------*
003200*A.02.00|1996-02-20| rhw | Streak-Zaehler und Risikomultiplikator *
003300*       |          |     | WFRNEW-9                               *
003400*-------|----------|-----|---------------------------------------*
003500*A.03.00|1998-11-09| jkt | Y2K - Tagestabelle und Datumsfelder    *
003600*       |          |     | auf 4-stelliges Jahr geprueft, keine   *
003700*       |          |     | Satzlayoutaenderung noetig WFRNEW-14   *
003800*-------|----------|-----|---------------------------------------*
003900*A.04.00|2003-05-19| dkr | SUMMARY-Trailer um Tagesanzahl je      *
004000*       |          |     | Risikostatus erweitert  WFRNEW-22      *
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* Batchlauf fuer den taeglichen Waldbrand-Risikobericht.  Liest
004600* das Stundenfile HOURLY-IN (aufsteigend nach Datum/Stunde
004700* vorsortiert), prueft jeden Satz ueber WFRLOD0M, fuehrt pro
004800* Stunde die EFW-/CFL-/NRD-Fortschreibung ueber WFRCLC0M in der
004900* Tagestabelle (COPY WFRDAYC) durch, klassifiziert anschliessend
005000* jeden Tag ueber WFRCLS0M, schreibt DAILY-OUT und druckt den
005100* SUMMARY-Bericht.
005200*
005300******************************************************************
005400 
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     SWITCH-15 IS ANZEIGE-VERSION
005900         ON STATUS IS SHOW-VERSION
006000     C01 IS TOP-OF-FORM
006100     CLASS WFR-NUMERIC IS "0123456789".
006200 
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT HOURLY-IN    ASSIGN TO HOURLY-IN
006600                          FILE STATUS IS FS-HOURLY-IN.
006700     SELECT DAILY-OUT    ASSIGN TO DAILY-OUT
006800                          FILE STATUS IS FS-DAILY-OUT.
006900     SELECT SUMMARY-RPT  ASSIGN TO SUMMARY
007000                          FILE STATUS IS FS-SUMMARY.
007100 
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  HOURLY-IN
007500     RECORD CONTAINS 30 CHARACTERS
007600     RECORDING MODE IS F.
007700 01  WFR-HOURLY-REC.
007800     05  HI-OBS-DATE             PIC 9(08).
007900     05  HI-OBS-HOUR             PIC 9(02).
008000     05  HI-TEMP-C               PIC S9(03)V99.
008100     05  HI-RH                   PIC 9(03)V99.
008200     05  HI-WIND-MS              PIC 9(03)V99.
008300     05  HI-PRECIP-MM            PIC 9(03)V99.
008400 
008500 FD  DAILY-OUT
008600     RECORD CONTAINS 80 CHARACTERS
008700     RECORDING MODE IS F.
008800 01  WFR-DAILY-REC.
008900     05  DO-RES-DATE              PIC 9(08).
009000     05  DO-DAILY-CFL             PIC S9(05)V99.
009100     05  DO-CFL-CUM               PIC S9(07)V99.
009200     05  DO-DAILY-NRD             PIC 9(02).
009300     05  DO-NRD-CUM                PIC 9(04).
009400     05  DO-HIFIRE-FL             PIC X(01).
009500     05  DO-POORREC-FL            PIC X(01).
009600     05  DO-COMPND-FL             PIC X(01).
009700     05  DO-STRK-HIFIRE           PIC 9(03).
009800     05  DO-STRK-POORREC          PIC 9(03).
009900     05  DO-STRK-COMPND           PIC 9(03).
010000     05  DO-RISK-MULT             PIC S9(03)V99.
010100     05  DO-RISK-STATE            PIC X(10).
010200     05  DO-FILLER                PIC X(23).
010300 
010400 FD  SUMMARY-RPT
010500     RECORD CONTAINS 132 CHARACTERS
010600     RECORDING MODE IS F.
010700 01  WFR-RPT-LINE                 PIC X(132).
010800 
010900 WORKING-STORAGE SECTION.
011000*--------------------------------------------------------------------*
011100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011200*--------------------------------------------------------------------*
011300 01          COMP-FELDER.
011400     05      C4-ANZ              PIC S9(04) COMP.
011500     05      C4-IX               PIC S9(04) COMP.
011600     05      C4-INS-IX           PIC S9(04) COMP.
011700     05      C4-SHIFT-IX         PIC S9(04) COMP.
011800     05      C4-MONTH-IX         PIC S9(04) COMP.
011900     05      C4-DAYS-PROCESSED   PIC S9(04) COMP VALUE ZERO.
012000     05      C4-CNT-STABLE       PIC S9(04) COMP VALUE ZERO.
012100     05      C4-CNT-STRAIN       PIC S9(04) COMP VALUE ZERO.
012200     05      C4-CNT-FAILURE      PIC S9(04) COMP VALUE ZERO.
012300     05      FILLER              PIC X(01).
012400 
012500*--------------------------------------------------------------------*
012600* Display-Felder: Praefix D
012700*--------------------------------------------------------------------*
012800 01          DISPLAY-FELDER.
012900     05      D-RPT-DATE          PIC X(10).
013000     05      D-RPT-CFL           PIC ZZZ9.99.
013100     05      D-RPT-NRD           PIC Z9.
013200     05      D-RPT-MULT          PIC ZZ9.99.
013300     05      D-TOTALS            PIC ZZZ9.
013400     05      FILLER              PIC X(01).
013500 
013600*--------------------------------------------------------------------*
013700* Felder mit konstantem Inhalt: Praefix K
013800*--------------------------------------------------------------------*
013900 01          KONSTANTE-FELDER.
014000     05      K-MODUL             PIC X(08)          VALUE "WFRMAIN0".
014100     05      K-VERSION           PIC X(08)          VALUE "A.04.00 ".
014200     05      FILLER              PIC X(01).
014300     05      K-DAYS-IN-MONTH.
014400             10  FILLER          PIC 9(02) VALUE 31.
014500             10  FILLER          PIC 9(02) VALUE 28.
014600             10  FILLER          PIC 9(02) VALUE 31.
014700             10  FILLER          PIC 9(02) VALUE 30.
014800             10  FILLER          PIC 9(02) VALUE 31.
014900             10  FILLER          PIC 9(02) VALUE 30.
015000             10  FILLER          PIC 9(02) VALUE 31.
015100             10  FILLER          PIC 9(02) VALUE 31.
015200             10  FILLER          PIC 9(02) VALUE 30.
015300             10  FILLER          PIC 9(02) VALUE 31.
015400             10  FILLER          PIC 9(02) VALUE 30.
015500             10  FILLER          PIC 9(02) VALUE 31.
015600     05      K-DAYS-IN-MONTH-R REDEFINES K-DAYS-IN-MONTH.
015700             10  K-DIM           PIC 9(02) OCCURS 12 TIMES.
015800 
015900*----------------------------------------------------------------*
016000* Conditional-Felder
016100*----------------------------------------------------------------*
016200 01          SCHALTER.
016300     05      FS-HOURLY-IN        PIC X(02).
016400          88 HOURLY-IN-OK                   VALUE "00".
016500     05      REC-STAT-IN REDEFINES FS-HOURLY-IN.
016600        10   FS-HOURLY-IN1       PIC X.
016700          88 HOURLY-IN-EOF                  VALUE "1".
016800        10                       PIC X.
016900     05      FS-DAILY-OUT        PIC X(02).
017000          88 DAILY-OUT-OK                   VALUE "00".
017100     05      FS-SUMMARY          PIC X(02).
017200          88 SUMMARY-OK                     VALUE "00".
017300 
017400     05      PRG-STATUS          PIC 9       VALUE ZERO.
017500          88 PRG-OK                          VALUE ZERO.
017600          88 PRG-ABBRUCH                     VALUE 1.
017700 
017800     05      EOF-HOURLY-SW       PIC X(01)   VALUE "N".
017900          88 EOF-HOURLY                      VALUE "Y".
018000 
018100     05      DAY-FOUND-SW        PIC X(01)   VALUE "N".
018200          88 DAY-FOUND                       VALUE "Y".
018300     05      FILLER              PIC X(01).
018400 
018500*--------------------------------------------------------------------*
018600* weitere Arbeitsfelder
018700*--------------------------------------------------------------------*
018800 01          WORK-FELDER.
018900     05      W-PRIOR-DATE        PIC 9(08)   VALUE ZERO.
019000     05      W-PRIOR-HOUR        PIC 9(02)   VALUE ZERO.
019100     05      W-TARGET-DATE       PIC 9(08)   VALUE ZERO.
019200     05      W-TARGET-DATE-R REDEFINES W-TARGET-DATE.
019300             10  W-TARGET-CCYY   PIC 9(04).
019400             10  W-TARGET-MM     PIC 9(02).
019500             10  W-TARGET-DD     PIC 9(02).
019600     05      W-PREV-DATE         PIC 9(08)   VALUE ZERO.
019700     05      W-PREV-DATE-R REDEFINES W-PREV-DATE.
019800             10  W-PREV-CCYY     PIC 9(04).
019900             10  W-PREV-MM       PIC 9(02).
020000             10  W-PREV-DD       PIC 9(02).
020100     05      W-LEAP-SW           PIC X(01)   VALUE "N".
020200          88 W-LEAP-YEAR                     VALUE "Y".
020300     05      W-YY-MOD-4          PIC 9(02)   VALUE ZERO.
020400     05      W-YY-MOD-100        PIC 9(02)   VALUE ZERO.
020500     05      W-YY-MOD-400        PIC 9(03)   VALUE ZERO.
020600     05      FILLER              PIC X(01).
020700 
020800     COPY    WFRDAYC OF "=WFRLIB".
020900     COPY    WFRERRC OF "=WFRLIB".
021000 
021100*--------------------------------------------------------------------*
021200* lokale Kopien der LINK-REC-Bereiche der Unterprogramme
021300*--------------------------------------------------------------------*
021400 01          WFR-LOD-LINK.
021500     05      LOD-HDR.
021600         10  LOD-RC              PIC S9(04) COMP.
021700         10  LOD-ERR-RULE        PIC X(15).
021800         10  LOD-ERR-TEXT        PIC X(60).
021900     05      LOD-HOURLY-DATA.
022000         10  LOD-OBS-DATE        PIC 9(08).
022100         10  LOD-OBS-HOUR        PIC 9(02).
022200         10  LOD-TEMP-C          PIC S9(03)V99.
022300         10  LOD-RH              PIC 9(03)V99.
022400         10  LOD-WIND-MS         PIC 9(03)V99.
022500         10  LOD-PRECIP-MM       PIC 9(03)V99.
022600     05      LOD-PRIOR.
022700         10  LOD-PRIOR-DATE      PIC 9(08).
022800         10  LOD-PRIOR-HOUR      PIC 9(02).
022900     05      FILLER              PIC X(01).
023000 
023100 01          WFR-CLC-LINK.
023200     05      CLC-FUNCTION        PIC X(01).
023300*               H = Stunde fortschreiben, D = Tagesabschluss
023400     05      CLC-HOURLY-DATA.
023500         10  CLC-OBS-HOUR        PIC 9(02).
023600         10  CLC-TEMP-C          PIC S9(03)V99.
023700         10  CLC-RH              PIC 9(03)V99.
023800         10  CLC-WIND-MS         PIC 9(03)V99.
023900     05      CLC-DAY-ENTRY       PIC X(48).
024000     05      CLC-DAY-ENTRY-R REDEFINES CLC-DAY-ENTRY.
024100         10  CLC-DATE            PIC 9(08).
024200         10  CLC-USED-SW         PIC X(01).
024300         10  CLC-CFL             PIC S9(05)V99.
024400         10  CLC-CFL-CUM         PIC S9(07)V99.
024500         10  CLC-NRD             PIC 9(02).
024600         10  CLC-NRD-CUM         PIC 9(04).
024700         10  CLC-HIFIRE-SW       PIC X(01).
024800         10  CLC-POORREC-SW      PIC X(01).
024900         10  CLC-COMPND-SW       PIC X(01).
025000         10  CLC-STRK-HIFIRE     PIC 9(03).
025100         10  CLC-STRK-POORREC    PIC 9(03).
025200         10  CLC-STRK-COMPND     PIC 9(03).
025300         10  CLC-RISK-MULT       PIC S9(03)V99.
025400*               ---> Reihenfolge und Laenge entsprechen genau den
025500*               ---> ersten 48 Bytes von WFR-DAY-ENTRY (WFRDAYC);
025600*               ---> RISK-STATE und der Tabellenfueller werden vom
025700*               ---> Hauptprogramm direkt gepflegt, nicht hier.
025800     05      CLC-PRIOR.
025900         10  CLC-PRIOR-CFL-CUM   PIC S9(07)V99.
026000         10  CLC-PRIOR-NRD-CUM   PIC 9(04).
026100         10  CLC-PRIOR-STRK-HIFIRE  PIC 9(03).
026200         10  CLC-PRIOR-STRK-POORREC PIC 9(03).
026300         10  CLC-PRIOR-STRK-COMPND  PIC 9(03).
026400     05      FILLER              PIC X(01).
026500 
026600 01          WFR-CLS-LINK.
026700     05      CLS-DAILY-CFL       PIC S9(05)V99.
026800     05      CLS-DAILY-NRD       PIC 9(02).
026900     05      CLS-STRK-COMPND     PIC 9(03).
027000     05      CLS-RISK-STATE      PIC X(10).
027100     05      FILLER              PIC X(01).
027200 
027300 PROCEDURE DIVISION.
027400******************************************************************
027500* Steuerung
027600******************************************************************
027700 A100-STEUERUNG.
027800     IF  SHOW-VERSION
027900         DISPLAY K-MODUL " VERSION: " K-VERSION
028000         STOP RUN
028100     END-IF
028200 
028300     PERFORM 1000-INIT-I     THRU 1000-INIT-F
028400     IF  PRG-ABBRUCH
028500         DISPLAY K-MODUL " LAUF ABGEBROCHEN IN INIT"
028600         MOVE 16 TO RETURN-CODE
028700         STOP RUN
028800     END-IF
028900 
029000     PERFORM 2000-LOAD-HOUR  THRU 2000-EXIT
029100                             UNTIL EOF-HOURLY OR PRG-ABBRUCH
029200     IF  PRG-ABBRUCH
029300         PERFORM 9000-ENDE-I THRU 9000-ENDE-F
029400         MOVE 16 TO RETURN-CODE
029500         STOP RUN
029600     END-IF
029700 
029800     PERFORM 3000-DAILY-PASS THRU 3000-EXIT
029900                             VARYING C4-IX FROM 1 BY 1
030000                             UNTIL C4-IX > WFR-DAY-COUNT
030100 
030200     PERFORM 4000-REPORT     THRU 4000-EXIT
030300 
030400     PERFORM 9000-ENDE-I     THRU 9000-ENDE-F
030500     STOP RUN
030600     .
030700 
030800******************************************************************
030900* Vorlauf: Dateien oeffnen, Tagestabelle loeschen
031000******************************************************************
031100 1000-INIT-I.
031200     INITIALIZE WFR-DAY-TABLE
031300     MOVE ZERO TO WFR-DAY-COUNT
031400     MOVE ZERO TO W-PRIOR-DATE W-PRIOR-HOUR
031500 
031600     OPEN INPUT  HOURLY-IN
031700     IF  NOT HOURLY-IN-OK
031800         DISPLAY K-MODUL " *** OPEN HOURLY-IN FEHLER=" FS-HOURLY-IN
031900         SET PRG-ABBRUCH TO TRUE
032000         GO TO 1000-INIT-F
032100     END-IF
032200 
032300     OPEN OUTPUT DAILY-OUT
032400     IF  NOT DAILY-OUT-OK
032500         DISPLAY K-MODUL " *** OPEN DAILY-OUT FEHLER=" FS-DAILY-OUT
032600         SET PRG-ABBRUCH TO TRUE
032700         GO TO 1000-INIT-F
032800     END-IF
032900 
033000     OPEN OUTPUT SUMMARY-RPT
033100     IF  NOT SUMMARY-OK
033200         DISPLAY K-MODUL " *** OPEN SUMMARY FEHLER=" FS-SUMMARY
033300         SET PRG-ABBRUCH TO TRUE
033400         GO TO 1000-INIT-F
033500     END-IF
033600 
033700     .
033800 1000-INIT-F.
033900     EXIT.
034000 
034100******************************************************************
034200* Einen Stundensatz lesen, pruefen und fortschreiben
034300******************************************************************
034400 2000-LOAD-HOUR.
034500     READ HOURLY-IN
034600         AT END
034700             SET EOF-HOURLY TO TRUE
034800             GO TO 2000-EXIT
034900     END-READ
035000 
035100     MOVE HI-OBS-DATE  TO LOD-OBS-DATE
035200     MOVE HI-OBS-HOUR  TO LOD-OBS-HOUR
035300     MOVE HI-TEMP-C    TO LOD-TEMP-C
035400     MOVE HI-RH        TO LOD-RH
035500     MOVE HI-WIND-MS   TO LOD-WIND-MS
035600     MOVE HI-PRECIP-MM TO LOD-PRECIP-MM
035700     MOVE W-PRIOR-DATE TO LOD-PRIOR-DATE
035800     MOVE W-PRIOR-HOUR TO LOD-PRIOR-HOUR
035900 
036000     CALL "WFRLOD0M" USING WFR-LOD-LINK
036100 
036200     IF  LOD-RC NOT = ZERO
036300         MOVE 9999           TO GEN-ERROR-RC
036400         MOVE K-MODUL         TO GEN-ERROR-MODUL
036500         MOVE LOD-ERR-RULE    TO GEN-ERROR-RULE
036600         MOVE HI-OBS-DATE     TO GEN-ERROR-DATE
036700         MOVE HI-OBS-HOUR     TO GEN-ERROR-HOUR
036800         MOVE LOD-ERR-TEXT    TO GEN-ERROR-TEXT
036900         DISPLAY K-MODUL " *** REGELVERLETZUNG " GEN-ERROR-RULE
037000         DISPLAY "    " GEN-ERROR-TEXT
037100         SET PRG-ABBRUCH TO TRUE
037200         GO TO 2000-EXIT
037300     END-IF
037400 
037500     MOVE HI-OBS-DATE TO W-PRIOR-DATE
037600     MOVE HI-OBS-HOUR TO W-PRIOR-HOUR
037700 
037800     PERFORM 2100-ACCUM-CFL-I THRU 2100-ACCUM-CFL-F
037900     PERFORM 2200-ACCUM-NRD-I THRU 2200-ACCUM-NRD-F
038000 
038100     .
038200 2000-EXIT.
038300     EXIT.
038400 
038500******************************************************************
038600* CFL-Stunde immer dem eigenen Satzdatum zuschreiben
038700******************************************************************
038800 2100-ACCUM-CFL-I.
038900     MOVE HI-OBS-DATE TO W-TARGET-DATE
039000     PERFORM 2500-FIND-OR-INS-I THRU 2500-FIND-OR-INS-F
039100 
039200     MOVE "H"          TO CLC-FUNCTION
039300     MOVE HI-OBS-HOUR  TO CLC-OBS-HOUR
039400     MOVE HI-TEMP-C    TO CLC-TEMP-C
039500     MOVE HI-RH        TO CLC-RH
039600     MOVE HI-WIND-MS   TO CLC-WIND-MS
039700     MOVE WFR-DAY-ENTRY (C4-IX) TO CLC-DAY-ENTRY
039800 
039900     CALL "WFRCLC0M" USING WFR-CLC-LINK
040000 
040100     MOVE CLC-DAY-ENTRY TO WFR-DAY-ENTRY (C4-IX)
040200     .
040300 2100-ACCUM-CFL-F.
040400     EXIT.
040500 
040600******************************************************************
040700* NRD nur im Nachtfenster (Stunde 20-23 eigenes Datum,
040800* Stunde 00-07 Vortag) - Stunden 08-19 liefern keinen NRD-Beitrag
040900******************************************************************
041000 2200-ACCUM-NRD-I.
041100     IF  HI-OBS-HOUR >= 20
041200         MOVE HI-OBS-DATE TO W-TARGET-DATE
041300     ELSE
041400         IF  HI-OBS-HOUR < 8
041500             MOVE HI-OBS-DATE TO W-TARGET-DATE
041600             PERFORM 2600-PREV-DATE-I THRU 2600-PREV-DATE-F
041700             MOVE W-PREV-DATE TO W-TARGET-DATE
041800         ELSE
041900             GO TO 2200-ACCUM-NRD-F
042000         END-IF
042100     END-IF
042200 
042300     PERFORM 2500-FIND-OR-INS-I THRU 2500-FIND-OR-INS-F
042400 
042500     MOVE "N"          TO CLC-FUNCTION
042600     MOVE HI-OBS-HOUR  TO CLC-OBS-HOUR
042700     MOVE HI-RH        TO CLC-RH
042800     MOVE HI-WIND-MS   TO CLC-WIND-MS
042900     MOVE WFR-DAY-ENTRY (C4-IX) TO CLC-DAY-ENTRY
043000 
043100     CALL "WFRCLC0M" USING WFR-CLC-LINK
043200 
043300     MOVE CLC-DAY-ENTRY TO WFR-DAY-ENTRY (C4-IX)
043400     .
043500 2200-ACCUM-NRD-F.
043600     EXIT.
043700 
043800******************************************************************
043900* Tagestabelleneintrag zu W-TARGET-DATE suchen, bei Bedarf an der
044000* richtigen (aufsteigenden) Stelle neu einfuegen
044100******************************************************************
044200 2500-FIND-OR-INS-I.
044300     SET DAY-FOUND TO FALSE
044400     SET WFR-DAY-IX TO 1
044500     PERFORM 2510-SCAN-I THRU 2510-SCAN-F
044600         UNTIL WFR-DAY-IX > WFR-DAY-COUNT
044700            OR WFR-DAY-DATE (WFR-DAY-IX) NOT LESS THAN W-TARGET-DATE
044800 
044900     IF  WFR-DAY-IX NOT > WFR-DAY-COUNT
045000         IF  WFR-DAY-DATE (WFR-DAY-IX) = W-TARGET-DATE
045100             SET DAY-FOUND TO TRUE
045200         END-IF
045300     END-IF
045400 
045500     IF  DAY-FOUND
045600         SET C4-IX TO WFR-DAY-IX
045700         GO TO 2500-FIND-OR-INS-F
045800     END-IF
045900 
046000*        ---> nicht gefunden: WFR-DAY-IX ist die Einfuegeposition
046100     SET C4-INS-IX TO WFR-DAY-IX
046200     ADD 1 TO WFR-DAY-COUNT
046300 
046400     SET C4-SHIFT-IX TO WFR-DAY-COUNT
046500     PERFORM 2520-SHIFT-I THRU 2520-SHIFT-F
046600         UNTIL C4-SHIFT-IX NOT > C4-INS-IX
046700 
046800     INITIALIZE WFR-DAY-ENTRY (C4-INS-IX)
046900     MOVE W-TARGET-DATE TO WFR-DAY-DATE (C4-INS-IX)
047000     SET WFR-DAY-USED (C4-INS-IX) TO TRUE
047100     SET C4-IX TO C4-INS-IX
047200     .
047300 2500-FIND-OR-INS-F.
047400     EXIT.
047500 
047600 2510-SCAN-I.
047700     SET WFR-DAY-IX UP BY 1
047800     .
047900 2510-SCAN-F.
048000     EXIT.
048100 
048200 2520-SHIFT-I.
048300     MOVE WFR-DAY-ENTRY (C4-SHIFT-IX - 1) TO WFR-DAY-ENTRY (C4-SHIFT-IX)
048400     SET C4-SHIFT-IX DOWN BY 1
048500     .
048600 2520-SHIFT-F.
048700     EXIT.
048800 
048900******************************************************************
049000* Kalendervortag zu W-TARGET-DATE ermitteln (Monats-/Jahreswechsel
049100* und Schaltjahr beruecksichtigt) -> W-PREV-DATE
049200******************************************************************
049300 2600-PREV-DATE-I.
049400     MOVE W-TARGET-CCYY TO W-PREV-CCYY
049500     MOVE W-TARGET-MM   TO W-PREV-MM
049600     MOVE W-TARGET-DD   TO W-PREV-DD
049700 
049800     IF  W-TARGET-DD > 1
049900         SUBTRACT 1 FROM W-PREV-DD
050000         GO TO 2600-PREV-DATE-F
050100     END-IF
050200 
050300*        ---> Monatserster: in Vormonat zurueck
050400     IF  W-TARGET-MM > 1
050500         SUBTRACT 1 FROM W-PREV-MM
050600     ELSE
050700         MOVE 12 TO W-PREV-MM
050800         SUBTRACT 1 FROM W-PREV-CCYY
050900     END-IF
051000 
051100     PERFORM 2650-LEAP-TEST-I THRU 2650-LEAP-TEST-F
051200 
051300     SET C4-MONTH-IX TO W-PREV-MM
051400     MOVE K-DIM (C4-MONTH-IX) TO W-PREV-DD
051500     IF  C4-MONTH-IX = 2 AND W-LEAP-YEAR
051600         MOVE 29 TO W-PREV-DD
051700     END-IF
051800     .
051900 2600-PREV-DATE-F.
052000     EXIT.
052100 
052200******************************************************************
052300* Schaltjahrpruefung fuer W-PREV-CCYY (durch 4 UND (nicht durch
052400* 100 ODER durch 400))
052500******************************************************************
052600 2650-LEAP-TEST-I.
052700     SET W-LEAP-YEAR TO FALSE
052800     DIVIDE W-PREV-CCYY BY 4   GIVING C4-ANZ REMAINDER W-YY-MOD-4
052900     DIVIDE W-PREV-CCYY BY 100 GIVING C4-ANZ REMAINDER W-YY-MOD-100
053000     DIVIDE W-PREV-CCYY BY 400 GIVING C4-ANZ REMAINDER W-YY-MOD-400
053100 
053200     IF  W-YY-MOD-4 = ZERO
053300         IF  W-YY-MOD-100 NOT = ZERO OR W-YY-MOD-400 = ZERO
053400             SET W-LEAP-YEAR TO TRUE
053500         END-IF
053600     END-IF
053700     .
053800 2650-LEAP-TEST-F.
053900     EXIT.
054000 
054100******************************************************************
054200* Tagesabschluss: kumulierte CFL/NRD, Flags, Streaks, Multiplikator
054300* ueber WFRCLC0M, Klassifizierung ueber WFRCLS0M, DAILY-OUT
054400* schreiben
054500******************************************************************
054600 3000-DAILY-PASS.
054700     INITIALIZE WFR-DAILY-REC
054800     MOVE "D"                   TO CLC-FUNCTION
054900     MOVE WFR-DAY-ENTRY (C4-IX) TO CLC-DAY-ENTRY
055000 
055100     IF  C4-IX = 1
055200         MOVE ZERO TO CLC-PRIOR-CFL-CUM
055300         MOVE ZERO TO CLC-PRIOR-NRD-CUM
055400         MOVE ZERO TO CLC-PRIOR-STRK-HIFIRE
055500         MOVE ZERO TO CLC-PRIOR-STRK-POORREC
055600         MOVE ZERO TO CLC-PRIOR-STRK-COMPND
055700     ELSE
055800         MOVE WFR-DAY-CFL-CUM      (C4-IX - 1) TO CLC-PRIOR-CFL-CUM
055900         MOVE WFR-DAY-NRD-CUM      (C4-IX - 1) TO CLC-PRIOR-NRD-CUM
056000         MOVE WFR-DAY-STRK-HIFIRE  (C4-IX - 1) TO CLC-PRIOR-STRK-HIFIRE
056100         MOVE WFR-DAY-STRK-POORREC (C4-IX - 1) TO CLC-PRIOR-STRK-POORREC
056200         MOVE WFR-DAY-STRK-COMPND  (C4-IX - 1) TO CLC-PRIOR-STRK-COMPND
056300     END-IF
056400 
056500     CALL "WFRCLC0M" USING WFR-CLC-LINK
056600 
056700     MOVE CLC-DAY-ENTRY TO WFR-DAY-ENTRY (C4-IX)
056800 
056900     MOVE WFR-DAY-CFL         (C4-IX) TO CLS-DAILY-CFL
057000     MOVE WFR-DAY-NRD         (C4-IX) TO CLS-DAILY-NRD
057100     MOVE WFR-DAY-STRK-COMPND (C4-IX) TO CLS-STRK-COMPND
057200 
057300     CALL "WFRCLS0M" USING WFR-CLS-LINK
057400 
057500     MOVE CLS-RISK-STATE TO WFR-DAY-RISK-STATE (C4-IX)
057600 
057700     MOVE WFR-DAY-DATE         (C4-IX) TO DO-RES-DATE
057800     MOVE WFR-DAY-CFL          (C4-IX) TO DO-DAILY-CFL
057900     MOVE WFR-DAY-CFL-CUM      (C4-IX) TO DO-CFL-CUM
058000     MOVE WFR-DAY-NRD          (C4-IX) TO DO-DAILY-NRD
058100     MOVE WFR-DAY-NRD-CUM      (C4-IX) TO DO-NRD-CUM
058200     MOVE WFR-DAY-HIFIRE-SW    (C4-IX) TO DO-HIFIRE-FL
058300     MOVE WFR-DAY-POORREC-SW   (C4-IX) TO DO-POORREC-FL
058400     MOVE WFR-DAY-COMPND-SW    (C4-IX) TO DO-COMPND-FL
058500     MOVE WFR-DAY-STRK-HIFIRE  (C4-IX) TO DO-STRK-HIFIRE
058600     MOVE WFR-DAY-STRK-POORREC (C4-IX) TO DO-STRK-POORREC
058700     MOVE WFR-DAY-STRK-COMPND  (C4-IX) TO DO-STRK-COMPND
058800     MOVE WFR-DAY-RISK-MULT    (C4-IX) TO DO-RISK-MULT
058900     MOVE WFR-DAY-RISK-STATE   (C4-IX) TO DO-RISK-STATE
059000 
059100     WRITE WFR-DAILY-REC
059200     IF  NOT DAILY-OUT-OK
059300         DISPLAY K-MODUL " *** WRITE DAILY-OUT FEHLER=" FS-DAILY-OUT
059400     END-IF
059500 
059600     ADD 1 TO C4-DAYS-PROCESSED
059700     EVALUATE WFR-DAY-RISK-STATE (C4-IX)
059800         WHEN "Stable    "   ADD 1 TO C4-CNT-STABLE
059900         WHEN "Straining "   ADD 1 TO C4-CNT-STRAIN
060000         WHEN "Failure   "   ADD 1 TO C4-CNT-FAILURE
060100     END-EVALUATE
060200     .
060300 3000-EXIT.
060400     EXIT.
060500 
060600******************************************************************
060700* SUMMARY-Bericht drucken: Kopf, Detailzeilen, Trailer
060800******************************************************************
060900 4000-REPORT.
061000     PERFORM 4100-RPT-HDR-I    THRU 4100-RPT-HDR-F
061100 
061200     SET C4-IX TO 1
061300     PERFORM 4200-RPT-DETAIL-I THRU 4200-RPT-DETAIL-F
061400             UNTIL C4-IX > WFR-DAY-COUNT
061500 
061600     PERFORM 4300-RPT-TRAILER-I THRU 4300-RPT-TRAILER-F
061700     .
061800 4000-EXIT.
061900     EXIT.
062000 
062100 4100-RPT-HDR-I.
062200     MOVE SPACES TO WFR-RPT-LINE
062300     STRING "DATE       DAILY-CFL DAILY-NRD COMPOUND RISK-STATE"
062400         " RISK-MULT" DELIMITED BY SIZE INTO WFR-RPT-LINE
062500     WRITE WFR-RPT-LINE
062600     MOVE SPACES TO WFR-RPT-LINE
062700     WRITE WFR-RPT-LINE
062800     .
062900 4100-RPT-HDR-F.
063000     EXIT.
063100 
063200 4200-RPT-DETAIL-I.
063300     STRING WFR-DAY-CCYY (C4-IX) "-" WFR-DAY-MM (C4-IX) "-"
063400            WFR-DAY-DD (C4-IX) DELIMITED BY SIZE INTO D-RPT-DATE
063500 
063600     MOVE WFR-DAY-CFL  (C4-IX) TO D-RPT-CFL
063700     MOVE WFR-DAY-NRD  (C4-IX) TO D-RPT-NRD
063800     MOVE WFR-DAY-RISK-MULT (C4-IX) TO D-RPT-MULT
063900 
064000     MOVE SPACES TO WFR-RPT-LINE
064100     STRING D-RPT-DATE "  " D-RPT-CFL "     " D-RPT-NRD
064200            "        " WFR-DAY-COMPND-SW (C4-IX)
064300            "        " WFR-DAY-RISK-STATE (C4-IX)
064400            " " D-RPT-MULT
064500            DELIMITED BY SIZE INTO WFR-RPT-LINE
064600     WRITE WFR-RPT-LINE
064700 
064800     SET C4-IX UP BY 1
064900     .
065000 4200-RPT-DETAIL-F.
065100     EXIT.
065200 
065300 4300-RPT-TRAILER-I.
065400     MOVE SPACES TO WFR-RPT-LINE
065500     WRITE WFR-RPT-LINE
065600 
065700     MOVE C4-DAYS-PROCESSED TO D-TOTALS
065800     MOVE SPACES TO WFR-RPT-LINE
065900     STRING "TAGE VERARBEITET: " D-TOTALS
066000         DELIMITED BY SIZE INTO WFR-RPT-LINE
066100     WRITE WFR-RPT-LINE
066200 
066300     MOVE C4-CNT-STABLE TO D-TOTALS
066400     MOVE SPACES TO WFR-RPT-LINE
066500     STRING "STABLE   : " D-TOTALS DELIMITED BY SIZE
066600         INTO WFR-RPT-LINE
066700     WRITE WFR-RPT-LINE
066800 
066900     MOVE C4-CNT-STRAIN TO D-TOTALS
067000     MOVE SPACES TO WFR-RPT-LINE
067100     STRING "STRAINING: " D-TOTALS DELIMITED BY SIZE
067200         INTO WFR-RPT-LINE
067300     WRITE WFR-RPT-LINE
067400 
067500     MOVE C4-CNT-FAILURE TO D-TOTALS
067600     MOVE SPACES TO WFR-RPT-LINE
067700     STRING "FAILURE  : " D-TOTALS DELIMITED BY SIZE
067800         INTO WFR-RPT-LINE
067900     WRITE WFR-RPT-LINE
068000 
068100     MOVE SPACES TO WFR-RPT-LINE
068200     STRING "AUSGABEDATEI GESCHRIEBEN: DAILY-OUT" DELIMITED BY SIZE
068300         INTO WFR-RPT-LINE
068400     WRITE WFR-RPT-LINE
068500     .
068600 4300-RPT-TRAILER-F.
068700     EXIT.
068800 
068900******************************************************************
069000* Nachlauf: Dateien schliessen
069100******************************************************************
069200 9000-ENDE-I.
069300     IF  HOURLY-IN-OK OR HOURLY-IN-EOF
069400         CLOSE HOURLY-IN
069500     END-IF
069600     CLOSE DAILY-OUT
069700     CLOSE SUMMARY-RPT
069800     .
069900 9000-ENDE-F.
070000     EXIT.
