000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID.       WFRCLS0M.
000400 AUTHOR.           R H WIEBE.
000500 INSTALLATION.     AG FORST- UND KATASTROPHENSCHUTZ - RZ LEITSTELLE.
000600 DATE-WRITTEN.     1996-02-20.
000700 DATE-COMPILED.
000800 SECURITY.         NUR FUER DEN INTERNEN GEBRAUCH DER LEITSTELLE.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2004-03-02
001200* Letzte Version   :: A.02.00
001300* Kurzbeschreibung :: Schwellwert-Klassifizierer (risk_states) -
001400*                     liefert Stable/Straining/Failure je Tag.
001500* Auftrag          :: WFRNEW-9 WFRNEW-14 WFRNEW-25
001600*                     12345678901234567
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers. | Datum    | von | Kommentar                             *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.00|1996-02-20| rhw | Neuerstellung fuer WFRNEW-9            *
002300*-------|----------|-----|---------------------------------------*
002400*A.01.00|1998-11-09| jkt | Y2K - Pruefprotokoll, keine Aenderung  *
002500*       |          |     | an der Klassifizierung noetig          *
002600*       |          |     | WFRNEW-14                              *
002700*-------|----------|-----|---------------------------------------*
002800*A.02.00|2004-03-02| mtw | Jahr-2000-Revision der Schwellwert-    *
002900*       |          |     | tabellen im Rahmen WFRNEW-25 bestae-   *
003000*       |          |     | tigt, Failure/Stable-Grenzen           *
003100*       |          |     | unveraendert korrekt                   *
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Erhaelt von WFRMAIN0 die Tageskennzahlen CFL, NRD und den
003700* Compound-Streak CS und setzt danach CLS-RISK-STATE:
003800*   Failure   wenn CFL >= 120,0 ODER NRD >= 8 ODER CS >= 4
003900*   Stable    wenn CFL <  60,0 UND NRD <  4 UND CS <  2
004000*   Straining sonst
004100* Failure wird zuerst geprueft und hat Vorrang vor den anderen
004200* beiden Zustaenden.
004300*
004400******************************************************************
004500 
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     SWITCH-15 IS ANZEIGE-VERSION
005000         ON STATUS IS SHOW-VERSION
005100     C01 IS TOP-OF-FORM
005200     CLASS WFR-NUMERIC IS "0123456789".
005300 
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600 
005700 DATA DIVISION.
005800 FILE SECTION.
005900 
006000 WORKING-STORAGE SECTION.
006100*--------------------------------------------------------------------*
006200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006300*--------------------------------------------------------------------*
006400 01          COMP-FELDER.
006500     05      C4-ANZ-AUFRUFE      PIC S9(04) COMP VALUE ZERO.
006600*               ---> Aufrufzaehler fuer Pruefprotokoll
006700     05      FILLER              PIC X(01).
006800 
006900*--------------------------------------------------------------------*
007000* Felder mit konstantem Inhalt: Praefix K
007100*--------------------------------------------------------------------*
007200 01          KONSTANTE-FELDER.
007300     05      K-MODUL             PIC X(08)          VALUE "WFRCLS0M".
007400     05      K-VERSION           PIC X(08)          VALUE "A.02.00 ".
007500     05      K-STATE-STABLE      PIC X(10)          VALUE "Stable".
007600     05      K-STATE-STRAIN      PIC X(10)          VALUE "Straining".
007700     05      K-STATE-FAILURE     PIC X(10)          VALUE "Failure".
007800     05      K-THRESH-FAIL.
007900             10  K-THRESH-FAIL-CFL PIC S9(05)V99    VALUE 120.00.
008000             10  K-THRESH-FAIL-NRD PIC 9(02)        VALUE 8.
008100             10  K-THRESH-FAIL-CS  PIC 9(03)        VALUE 4.
008200     05      K-THRESH-FAIL-R REDEFINES K-THRESH-FAIL.
008300             10  K-THRESH-FAIL-X   PIC X(12).
008400     05      K-THRESH-STAB.
008500             10  K-THRESH-STAB-CFL PIC S9(05)V99    VALUE 60.00.
008600             10  K-THRESH-STAB-NRD PIC 9(02)        VALUE 4.
008700             10  K-THRESH-STAB-CS  PIC 9(03)        VALUE 2.
008800     05      K-THRESH-STAB-R REDEFINES K-THRESH-STAB.
008900             10  K-THRESH-STAB-X   PIC X(12).
009000     05      FILLER              PIC X(01).
009100 
009200*----------------------------------------------------------------*
009300* Conditional-Felder
009400*----------------------------------------------------------------*
009500 01          SCHALTER.
009600     05      FAILURE-SW          PIC X(01)  VALUE "N".
009700          88 IS-FAILURE                     VALUE "Y".
009800     05      STABLE-SW           PIC X(01)  VALUE "N".
009900          88 IS-STABLE                      VALUE "Y".
010000     05      FILLER              PIC X(01).
010100 
010200*--------------------------------------------------------------------*
010300* weitere Arbeitsfelder
010400*--------------------------------------------------------------------*
010500 01          WORK-FELDER.
010600     05      W-DUMMY             PIC X(02).
010700     05      W-DUMMY-R REDEFINES W-DUMMY.
010800             10  W-DUMMY-1        PIC X(01).
010900             10  W-DUMMY-2        PIC X(01).
011000     05      FILLER              PIC X(01).
011100 
011200 LINKAGE SECTION.
011300*-->    Uebergabe aus Hauptprogramm WFRMAIN0
011400 01     LINK-REC.
011500    05  LINK-DAILY-CFL           PIC S9(05)V99.
011600    05  LINK-DAILY-NRD           PIC 9(02).
011700    05  LINK-STRK-COMPND         PIC 9(03).
011800    05  LINK-RISK-STATE          PIC X(10).
011900    05  FILLER                   PIC X(01).
012000 
012100 PROCEDURE DIVISION USING LINK-REC.
012200******************************************************************
012300* Steuerung
012400******************************************************************
012500 A100-STEUERUNG.
012600     IF  SHOW-VERSION
012700         DISPLAY K-MODUL " VERSION: " K-VERSION
012800         EXIT PROGRAM
012900     END-IF
013000 
013100     ADD 1 TO C4-ANZ-AUFRUFE
013200 
013300     PERFORM 1000-CLASSIFY-I THRU 1000-CLASSIFY-F
013400 
013500     EXIT PROGRAM
013600     .
013700 
013800******************************************************************
013900* Einen Tag klassifizieren - Failure zuerst pruefen, dann Stable,
014000* alles andere ist Straining
014100******************************************************************
014200 1000-CLASSIFY-I.
014300     MOVE "N" TO FAILURE-SW
014400     MOVE "N" TO STABLE-SW
014500 
014600     IF  LINK-DAILY-CFL NOT LESS K-THRESH-FAIL-CFL
014700         OR LINK-DAILY-NRD NOT LESS K-THRESH-FAIL-NRD
014800         OR LINK-STRK-COMPND NOT LESS K-THRESH-FAIL-CS
014900         SET IS-FAILURE TO TRUE
015000     END-IF
015100 
015200     IF  IS-FAILURE
015300         MOVE K-STATE-FAILURE TO LINK-RISK-STATE
015400         GO TO 1000-CLASSIFY-F
015500     END-IF
015600 
015700     IF  LINK-DAILY-CFL LESS K-THRESH-STAB-CFL
015800         AND LINK-DAILY-NRD LESS K-THRESH-STAB-NRD
015900         AND LINK-STRK-COMPND LESS K-THRESH-STAB-CS
016000         SET IS-STABLE TO TRUE
016100     END-IF
016200 
016300     IF  IS-STABLE
016400         MOVE K-STATE-STABLE TO LINK-RISK-STATE
016500     ELSE
016600         MOVE K-STATE-STRAIN TO LINK-RISK-STATE
016700     END-IF
016800     .
016900 1000-CLASSIFY-F.
017000     EXIT.
