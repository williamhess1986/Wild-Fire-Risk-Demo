000100*-----------------------------------------------------------------*
000200* WFRDAYC  --  Tagesspeicher (Day-Table) fuer den Wildfire-       *
000300*              Compound-Risk Lauf.  Ein Eintrag je Kalendertag    *
000400*              der im Eingabefile HOURLY-IN vorkommt; die Tabelle *
000500*              wird waehrend der Stundenverarbeitung (Funktion H  *
000600*              in WFRCLC0M) gefuellt und danach im Tagesdurchlauf *
000700*              (Funktion D) fortgeschrieben.                      *
000800*-----------------------------------------------------------------*
000900* Aenderungen:                                                    *
001000*   1994-06-02  rhw  Neuerstellung fuer WFRNEW-1                  *
001100*   1996-02-14  rhw  Tabellengroesse 370 (= 1 Jahr + Puffer fuer   *
001200*                     Nachtzuordnung ueber Jahresgrenze) WFRNEW-5  *
001300*   1998-11-09  jkt  Y2K - WFR-DAY-DATE bereits 4-stellig, keine   *
001400*                     Aenderung noetig; Vermerk fuer Pruefprotokoll*
001500*                     WFRNEW-14                                   *
001600*-----------------------------------------------------------------*
001700 01     WFR-DAY-TABLE.
001800    05  WFR-DAY-ENTRY OCCURS 370 TIMES
001900                       INDEXED BY WFR-DAY-IX.
002000        10  WFR-DAY-DATE          PIC 9(08) VALUE ZERO.
002100*               0 = freier (unbenutzter) Tabellenplatz
002200        10  WFR-DAY-DATE-R REDEFINES WFR-DAY-DATE.
002300            15  WFR-DAY-CCYY      PIC 9(04).
002400            15  WFR-DAY-MM        PIC 9(02).
002500            15  WFR-DAY-DD        PIC 9(02).
002600        10  WFR-DAY-USED-SW       PIC X(01) VALUE "N".
002700            88  WFR-DAY-USED                VALUE "Y".
002800        10  WFR-DAY-CFL           PIC S9(05)V99 VALUE ZERO.
002900        10  WFR-DAY-CFL-CUM       PIC S9(07)V99 VALUE ZERO.
003000        10  WFR-DAY-NRD           PIC 9(02)     VALUE ZERO.
003100        10  WFR-DAY-NRD-CUM       PIC 9(04)     VALUE ZERO.
003200        10  WFR-DAY-HIFIRE-SW     PIC X(01) VALUE "N".
003300            88  WFR-DAY-HIFIRE              VALUE "Y".
003400        10  WFR-DAY-POORREC-SW    PIC X(01) VALUE "N".
003500            88  WFR-DAY-POORREC             VALUE "Y".
003600        10  WFR-DAY-COMPND-SW     PIC X(01) VALUE "N".
003700            88  WFR-DAY-COMPND              VALUE "Y".
003800        10  WFR-DAY-STRK-HIFIRE   PIC 9(03)     VALUE ZERO.
003900        10  WFR-DAY-STRK-POORREC  PIC 9(03)     VALUE ZERO.
004000        10  WFR-DAY-STRK-COMPND   PIC 9(03)     VALUE ZERO.
004100        10  WFR-DAY-RISK-MULT     PIC S9(03)V99 VALUE ZERO.
004200        10  WFR-DAY-RISK-STATE    PIC X(10) VALUE SPACES.
004300        10  FILLER                PIC X(08) VALUE SPACES.
004400 
004500 01     WFR-DAY-COUNT             PIC S9(04) COMP VALUE ZERO.
004600 01     WFR-DAY-MAX               PIC S9(04) COMP VALUE 370.
