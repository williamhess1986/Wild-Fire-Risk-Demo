000100*-----------------------------------------------------------------*
000200* WFRERRC  --  Abbruch-/Fehlermeldungsbereich fuer den Wildfire-  *
000300*              Compound-Risk Lauf (WFRMAIN0 und Unterprogramme).  *
000400*-----------------------------------------------------------------*
000500* Aenderungen:                                                    *
000600*   1994-06-02  rhw  Neuerstellung fuer WFRNEW-1                  *
000700*   1998-11-09  jkt  Y2K - GEN-ERROR-DATE auf 4-stelliges Jahr    *
000800*                     umgestellt (WFRNEW-14)                      *
000900*-----------------------------------------------------------------*
001000 01     GEN-ERROR.
001100    05  GEN-ERROR-RC            PIC S9(04) COMP.
001200*           0000 = OK, keine Meldung anstehend
001300*           0100 = Warnung, Verarbeitung geht weiter
001400*           9999 = Abbruch, Hauptprogramm muss Lauf beenden
001500        88  GEN-ERROR-OK                   VALUE ZERO.
001600        88  GEN-ERROR-WARN                 VALUE 100.
001700        88  GEN-ERROR-ABEND                VALUE 9999.
001800    05  GEN-ERROR-MODUL          PIC X(08).
001900    05  GEN-ERROR-RULE           PIC X(15).
002000    05  GEN-ERROR-DATE           PIC 9(08).
002100    05  GEN-ERROR-HOUR           PIC 9(02).
002200    05  GEN-ERROR-TEXT           PIC X(60).
002300    05  FILLER                   PIC X(01).
