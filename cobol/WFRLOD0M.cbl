000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID.       WFRLOD0M.
000400 AUTHOR.           R H WIEBE.
000500 INSTALLATION.     AG FORST- UND KATASTROPHENSCHUTZ - RZ LEITSTELLE.
000600 DATE-WRITTEN.     1994-06-02.
000700 DATE-COMPILED.
000800 SECURITY.         NUR FUER DEN INTERNEN GEBRAUCH DER LEITSTELLE.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2004-03-02
001200* Letzte Version   :: A.03.00
001300* Kurzbeschreibung :: Datenpruefung (data_loader) fuer den
001400*                     Wildfire Compound-Risk Tageslauf.
001500* Auftrag          :: WFRNEW-1 WFRNEW-9 WFRNEW-14 WFRNEW-25
001600*                     12345678901234567
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers. | Datum    | von | Kommentar                             *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.00|1994-06-02| rhw | Neuerstellung - Pruefung RH/Wind/      *
002300*       |          |     | Niederschlag fuer WFRNEW-1             *
002400*-------|----------|-----|---------------------------------------*
002500*A.01.00|1996-02-20| rhw | Pruefung aufsteigende Zeitfolge        *
002600*       |          |     | ergaenzt (Datum+Stunde) fuer WFRNEW-9  *
002700*-------|----------|-----|---------------------------------------*
002800*A.02.00|1998-11-09| jkt | Y2K - Datumsfeld bereits 4-stellig     *
002900*       |          |     | JHJJ, Pruefroutine unveraendert        *
003000*       |          |     | WFRNEW-14                              *
003100*-------|----------|-----|---------------------------------------*
003200*A.03.00|2004-03-02| mtw | Jahr-2000-Revision der Pruefroutine    *
003300*       |          |     | im Rahmen WFRNEW-25 bestaetigt,        *
003400*       |          |     | Regelkonstanten unveraendert korrekt   *
003500*----------------------------------------------------------------*
003600*
003700* Programmbeschreibung
003800* --------------------
003900* Prueft genau einen Eingabesatz des Stundenfiles HOURLY-IN (wird
004000* im Hauptprogramm WFRMAIN0 satzweise aufgerufen).  Geprueft wird:
004100*   - relative Feuchte (RH) im Bereich 0 bis 100
004200*   - Windgeschwindigkeit nicht negativ
004300*   - Niederschlag nicht negativ
004400*   - Datum+Stunde aufsteigend zum zuletzt gelesenen Satz
004500* Bei Regelverletzung liefert das Modul LINK-RC = 9999 und den
004600* Namen der verletzten Regel zurueck; WFRMAIN0 bricht den Lauf
004700* dann mit dieser Meldung ab.
004800*
004900******************************************************************
005000 
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     C01 IS TOP-OF-FORM
005700     CLASS WFR-NUMERIC IS "0123456789".
005800 
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100 
006200 DATA DIVISION.
006300 FILE SECTION.
006400 
006500 WORKING-STORAGE SECTION.
006600*--------------------------------------------------------------------*
006700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006800*--------------------------------------------------------------------*
006900 01          COMP-FELDER.
007000     05      C4-ANZ              PIC S9(04) COMP.
007100     05      C4-PRIOR-DATE       PIC S9(08) COMP.
007200     05      C4-PRIOR-HOUR       PIC S9(04) COMP.
007300     05      C4-THIS-DATE        PIC S9(08) COMP.
007400     05      C4-THIS-HOUR        PIC S9(04) COMP.
007500     05      FILLER              PIC X(01).
007600 
007700*--------------------------------------------------------------------*
007800* Display-Felder: Praefix D
007900*--------------------------------------------------------------------*
008000 01          DISPLAY-FELDER.
008100     05      D-RH                PIC -9(03).99.
008200     05      D-WIND              PIC -9(03).99.
008300     05      D-PRECIP            PIC -9(03).99.
008400     05      FILLER              PIC X(01).
008500 
008600*--------------------------------------------------------------------*
008700* Felder mit konstantem Inhalt: Praefix K
008800*--------------------------------------------------------------------*
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL             PIC X(08)          VALUE "WFRLOD0M".
009100     05      K-VERSION           PIC X(08)          VALUE "A.03.00 ".
009200     05      K-RULE-RH           PIC X(15)          VALUE "RH-RANGE".
009300     05      K-RULE-WIND         PIC X(15)          VALUE "WIND-NEGATIVE".
009400     05      K-RULE-PRECIP      PIC X(15)         VALUE "PRECIP-NEGATIV".
009500     05      K-RULE-SEQUENCE    PIC X(15)         VALUE "OUT-OF-SEQUENCE".
009600     05      FILLER              PIC X(01).
009700 
009800*----------------------------------------------------------------*
009900* Conditional-Felder
010000*----------------------------------------------------------------*
010100 01          SCHALTER.
010200     05      PRG-STATUS          PIC 9              VALUE ZERO.
010300          88 PRG-OK                                 VALUE ZERO.
010400          88 PRG-ABBRUCH                            VALUE 1.
010500     05      FILLER              PIC X(01).
010600 
010700*--------------------------------------------------------------------*
010800* weitere Arbeitsfelder
010900*--------------------------------------------------------------------*
011000 01          WORK-FELDER.
011100     05      W-DUMMY             PIC X(02).
011200     05      W-RH-LIMIT-LO       PIC S9(03)V99 VALUE ZERO.
011300     05      W-RH-LIMIT-HI       PIC S9(03)V99 VALUE 100.00.
011400     05      W-RH-LIMITS-R REDEFINES W-RH-LIMIT-HI.
011500             10 W-DUMMY-2        PIC X(06).
011600     05      FILLER              PIC X(01).
011700 
011800 LINKAGE SECTION.
011900*-->    Uebergabe aus Hauptprogramm WFRMAIN0
012000 01     LINK-REC.
012100    05  LINK-HDR.
012200     10 LINK-RC                 PIC S9(04) COMP.
012300*       0000 = OK
012400*       9999 = Regelverletzung - Hauptprogramm muss abbrechen
012500     10 LINK-ERR-RULE           PIC X(15).
012600     10 LINK-ERR-TEXT           PIC X(60).
012700    05  LINK-HOURLY-DATA.
012800     10 LINK-OBS-DATE           PIC 9(08).
012900     10 LINK-OBS-DATE-R REDEFINES LINK-OBS-DATE.
013000        15 LINK-OBS-CCYY        PIC 9(04).
013100        15 LINK-OBS-MM          PIC 9(02).
013200        15 LINK-OBS-DD          PIC 9(02).
013300     10 LINK-OBS-HOUR           PIC 9(02).
013400     10 LINK-TEMP-C             PIC S9(03)V99.
013500     10 LINK-RH                 PIC 9(03)V99.
013600     10 LINK-WIND-MS            PIC 9(03)V99.
013700     10 LINK-PRECIP-MM          PIC 9(03)V99.
013800    05  LINK-PRIOR.
013900     10 LINK-PRIOR-DATE         PIC 9(08).
014000     10 LINK-PRIOR-DATE-R REDEFINES LINK-PRIOR-DATE.
014100        15 LINK-PRIOR-CCYY      PIC 9(04).
014200        15 LINK-PRIOR-MM        PIC 9(02).
014300        15 LINK-PRIOR-DD        PIC 9(02).
014400     10 LINK-PRIOR-HOUR         PIC 9(02).
014500    05  FILLER                  PIC X(01).
014600 
014700 PROCEDURE DIVISION USING LINK-REC.
014800******************************************************************
014900* Steuerung
015000******************************************************************
015100 A100-STEUERUNG.
015200     IF  SHOW-VERSION
015300         DISPLAY K-MODUL " VERSION: " K-VERSION
015400         EXIT PROGRAM
015500     END-IF
015600 
015700     MOVE ZERO  TO LINK-RC
015800     MOVE SPACE TO LINK-ERR-RULE LINK-ERR-TEXT
015900 
016000     PERFORM 1000-VALIDATE-I THRU 1000-VALIDATE-F
016100 
016200     EXIT PROGRAM
016300     .
016400 
016500******************************************************************
016600* Einen Stundensatz pruefen
016700******************************************************************
016800 1000-VALIDATE-I.
016900 
017000     MOVE LINK-RH     TO D-RH
017100     MOVE LINK-WIND-MS TO D-WIND
017200     MOVE LINK-PRECIP-MM TO D-PRECIP
017300 
017400     IF  LINK-RH < W-RH-LIMIT-LO OR LINK-RH > W-RH-LIMIT-HI
017500         MOVE K-RULE-RH     TO LINK-ERR-RULE
017600         STRING "RH " D-RH " AUSSERHALB 0..100" DELIMITED BY SIZE
017700             INTO LINK-ERR-TEXT
017800         MOVE 9999 TO LINK-RC
017900         GO TO 1000-VALIDATE-F
018000     END-IF
018100 
018200     IF  LINK-WIND-MS < ZERO
018300         MOVE K-RULE-WIND   TO LINK-ERR-RULE
018400         STRING "WIND-SPEED-MS " D-WIND " IST NEGATIV"
018500             DELIMITED BY SIZE INTO LINK-ERR-TEXT
018600         MOVE 9999 TO LINK-RC
018700         GO TO 1000-VALIDATE-F
018800     END-IF
018900 
019000     IF  LINK-PRECIP-MM < ZERO
019100         MOVE K-RULE-PRECIP TO LINK-ERR-RULE
019200         STRING "PRECIP-MM " D-PRECIP " IST NEGATIV"
019300             DELIMITED BY SIZE INTO LINK-ERR-TEXT
019400         MOVE 9999 TO LINK-RC
019500         GO TO 1000-VALIDATE-F
019600     END-IF
019700 
019800     MOVE LINK-PRIOR-DATE TO C4-PRIOR-DATE
019900     MOVE LINK-PRIOR-HOUR TO C4-PRIOR-HOUR
020000     MOVE LINK-OBS-DATE   TO C4-THIS-DATE
020100     MOVE LINK-OBS-HOUR   TO C4-THIS-HOUR
020200 
020300     IF  C4-PRIOR-DATE NOT = ZERO OR C4-PRIOR-HOUR NOT = ZERO
020400         IF  C4-THIS-DATE < C4-PRIOR-DATE
020500             OR (C4-THIS-DATE = C4-PRIOR-DATE
020600                 AND C4-THIS-HOUR NOT > C4-PRIOR-HOUR)
020700             MOVE K-RULE-SEQUENCE TO LINK-ERR-RULE
020800             STRING "SATZ NICHT AUFSTEIGEND ZUM VORGAENGER"
020900                 DELIMITED BY SIZE INTO LINK-ERR-TEXT
021000             MOVE 9999 TO LINK-RC
021100             GO TO 1000-VALIDATE-F
021200         END-IF
021300     END-IF
021400 
021500     .
021600 1000-VALIDATE-F.
021700     EXIT.
